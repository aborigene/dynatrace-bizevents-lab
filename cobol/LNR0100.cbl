000100******************************************************************
000110* LNR0100: LOAN RISK SCORING AND APPROVAL BATCH                  *
000120******************************************************************
000130* FILES USED                                                     *
000140* -------------------                                            *
000150* DDLNREQ: INCOMING LOAN REQUESTS, ONE RECORD PER REQUEST        *
000160* DDLNAPR: APPROVAL RESULTS, ONE RECORD PER REQUEST PROCESSED    *
000170*                                                                *
000180* COPYS USED                                                     *
000190* ----------------                                               *
000200* LNR01RC: LOAN REQUEST RECORD LAYOUT                            *
000210* LNR02RC: APPROVAL RESULT RECORD LAYOUT                         *
000220* LNR03WC: PROCESSED LOAN REQUEST WORKING RECORD                 *
000230* LNRW01C: CALL AREA FOR LNRW01P                                 *
000240* LNRW02C: CALL AREA FOR LNRW02P                                 *
000250*                                                                *
000260* ROUTINES INVOKED                                               *
000270* -----------------                                              *
000280* LNRW01P: CREDIT SCORE LOOKUP                                   *
000290* LNRW02P: LOAN RISK SCORE CALCULATION                           *
000300******************************************************************
000310*                  IDENTIFICATION DIVISION                       *
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.    LNR0100.
000350 AUTHOR.        T K MORALES.
000360 INSTALLATION.  FIRST MERCANTILE BANCSHARES - LOAN SERVICING.
000370 DATE-WRITTEN.  04/03/89.
000380 DATE-COMPILED.
000390 SECURITY.      COMPANY CONFIDENTIAL - LOAN ORIGINATION BATCH.
000400*----------------------------------------------------------------*
000410*   LNR0100  -  DRIVES THE NIGHTLY LOAN ORIGINATION RISK RUN.    *
000420*                                                                *
000430*   READS EACH LOAN REQUEST FROM DDLNREQ, CALLS THE CREDIT       *
000440*   SCORE LOOKUP AND RISK SCORE CALCULATION ROUTINES, INFLATES   *
000450*   THE REQUESTED VALUE, CLASSIFIES THE REQUEST AS DENIED,       *
000460*   HIGH-RISK OR APPROVED, AND WRITES ONE APPROVAL RESULT TO     *
000470*   DDLNAPR.  AT END OF FILE, PRINTS A CONTROL-BREAK SUMMARY OF  *
000480*   RECORD COUNTS AND DOLLAR TOTALS BY APPROVAL STATUS.          *
000490*----------------------------------------------------------------*
000500******************************************************************
000510*                     MODIFICATIONS LOG                          *
000520******************************************************************
000530*     DATE    PGMR  TICKET    DESCRIPTION                        *
000540*     ------- ----  --------  ------------------------------     *
000550*     890403  TKM   LN-0033   ORIGINAL CODING - DENIED/HIGH-RISK/*
000560*                             APPROVED CLASSIFICATION AND END-OF-*
000570*                             JOB SUMMARY REPORT                 *LN-0033 
000580*     890601  TKM   LN-0040   ADDED COLLATERAL ADJUSTMENT SUPPORT*
000590*                             (ITEM-EXISTS PASSED TO LNRW02P)    *LN-0040 
000600*     891015  BLH   LN-0058   ADDED RISK-LEVEL PASS-THROUGH TO   *
000610*                             LNRW02P FOR THE HIGH-RISK PENALTY  *LN-0058 
000620*     930822  BLH   LN-0119   FINAL-LOAN-RISK NO LONGER FLOORED  *
000630*                             AT ZERO - ONLY THE 100.00 CEILING  *
000640*                             IS ENFORCED, PER UNDERWRITING      *LN-0119 
000650*     960812  RDW   LN-0205   WIDENED PARTNER-NAME, ADDED        *
000660*                             INTEREST-ADJUSTMENT TEXT TO THE    *
000670*                             APPROVAL RESULT RECORD             *LN-0205 
000680*     981130  RDW   LN-0310   Y2K REVIEW COMPLETED - WKS-RUN-DATE*
000690*                             WIDENED TO A FOUR-DIGIT YEAR ON THE*
000700*                             PRINTED SUMMARY HEADING ONLY       *LN-0310 
000710*     020415  SPK   LN-0402   REBUILT AS A STANDALONE BATCH -    *
000720*                             FORMERLY PART OF THE LOAN SERVICING*
000730*                             ONLINE SUITE.  NEW DDLNREQ/DDLNAPR *
000740*                             FLAT FILES REPLACE THE DB2 FEED    *LN-0402 
000750******************************************************************
000760*                     ENVIRONMENT DIVISION                       *
000770******************************************************************
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.  IBM-370.
000810 OBJECT-COMPUTER.  IBM-370.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT LNR-REQUEST-FILE   ASSIGN TO DDLNREQ
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS WKS-REQUEST-STATUS.
000890     SELECT LNR-APPROVAL-FILE  ASSIGN TO DDLNAPR
000900         ORGANIZATION IS SEQUENTIAL
000910         FILE STATUS IS WKS-APPROVAL-STATUS-CD.
000920******************************************************************
000930*                       DATA DIVISION                            *
000940******************************************************************
000950 DATA DIVISION.
000960******************************************************************
000970*                       FILE SECTION                             *
000980******************************************************************
000990 FILE SECTION.
001000 FD  LNR-REQUEST-FILE
001010     LABEL RECORD STANDARD
001020     BLOCK CONTAINS 0 RECORDS
001030     RECORDING MODE IS F.
001040     COPY LNR01RC.
001050 FD  LNR-APPROVAL-FILE
001060     LABEL RECORD STANDARD
001070     BLOCK CONTAINS 0 RECORDS
001080     RECORDING MODE IS F.
001090     COPY LNR02RC.
001100******************************************************************
001110*                  WORKING-STORAGE SECTION                       *
001120******************************************************************
001130 WORKING-STORAGE SECTION.
001140 01  WKS-PGMNM                   PIC X(08) VALUE 'LNR0100'.
001150 01  WKS-REQUEST-STATUS          PIC X(02) VALUE '00'.
001160     88  WKS-REQUEST-OK              VALUE '00'.
001170     88  WKS-REQUEST-EOF              VALUE '10'.
001180 01  WKS-APPROVAL-STATUS-CD      PIC X(02) VALUE '00'.
001190     88  WKS-APPROVAL-OK              VALUE '00'.
001200 01  WKS-EOF-SW                  PIC X(01) VALUE 'N'.
001210     88  WKS-NOT-EOF                  VALUE 'N'.
001220     88  WKS-AT-EOF                   VALUE 'Y'.
001230 01  WKS-EOF-SW-ALT REDEFINES WKS-EOF-SW
001240                                 PIC 9(01).
001250 01  WKS-RUN-DATE.
001260     05  WKS-RUN-YY               PIC 9(02).
001270     05  WKS-RUN-MM               PIC 9(02).
001280     05  WKS-RUN-DD               PIC 9(02).
001290 01  WKS-RUN-DATE-ALT REDEFINES WKS-RUN-DATE
001300                                 PIC 9(06).
001310 01  WKS-FINAL-RISK               PIC 9(3)V99 VALUE ZERO.
001320 01  WKS-FINAL-RISK-ALT REDEFINES WKS-FINAL-RISK
001330                                 PIC X(05).
001340 01  WKS-CREDIT-FACTOR            PIC 9V9(4) VALUE ZERO.
001350*----------------------------------------------------------------*
001360*   CONTROL-BREAK COUNTERS AND DOLLAR ACCUMULATORS BY STATUS     *
001370*----------------------------------------------------------------*
001380 01  CNT-READ                    PIC S9(7) COMP VALUE ZERO.
001390 01  CNT-WRITTEN                 PIC S9(7) COMP VALUE ZERO.
001400 01  CNT-DENIED                  PIC S9(7) COMP VALUE ZERO.
001410 01  CNT-HIGH-RISK                PIC S9(7) COMP VALUE ZERO.
001420 01  CNT-APPROVED                 PIC S9(7) COMP VALUE ZERO.
001430 01  TOT-VALUE-DENIED             PIC 9(11)V99 VALUE ZERO.
001440 01  TOT-VALUE-HIGH-RISK          PIC 9(11)V99 VALUE ZERO.
001450 01  TOT-VALUE-APPROVED           PIC 9(11)V99 VALUE ZERO.
001460 01  TOT-VALUE-GRAND              PIC 9(11)V99 VALUE ZERO.
001470*----------------------------------------------------------------*
001480*   PROCESSED LOAN REQUEST - WORKING RECORD BETWEEN THE CREDIT/  *
001490*   RISK STAGE AND THE APPROVAL STAGE                            *
001500*----------------------------------------------------------------*
001510     COPY LNR03WC.
001520*----------------------------------------------------------------*
001530*   DISCRETE CALL AREAS PASSED TO THE CREDIT SCORE AND RISK     *
001540*   SCORE CALCULATION ROUTINES                                   *
001550*----------------------------------------------------------------*
001560     COPY LNRW01C.
001570     COPY LNRW02C.
001580*----------------------------------------------------------------*
001590*   END-OF-JOB SUMMARY REPORT LINES                              *
001600*----------------------------------------------------------------*
001610 01  STA-RIGA01.
001620     05  FILLER                  PIC X(20) VALUE SPACES.
001630     05  FILLER                  PIC X(40)
001640             VALUE 'LOAN ORIGINATION RISK BATCH - SUMMARY'.
001650 01  STA-RIGA02.
001660     05  FILLER                  PIC X(20) VALUE SPACES.
001670     05  FILLER                  PIC X(09) VALUE 'RUN DATE '.
001680     05  STA02-RUN-YY             PIC 9(02).
001690     05  FILLER                  PIC X(01) VALUE '/'.
001700     05  STA02-RUN-MM             PIC 9(02).
001710     05  FILLER                  PIC X(01) VALUE '/'.
001720     05  STA02-RUN-DD             PIC 9(02).
001730     05  FILLER                  PIC X(25) VALUE SPACES.
001740 01  STA-RIGA03.
001750     05  STA03-STATUS             PIC X(14).
001760     05  STA03-COUNT              PIC ZZZ,ZZ9.
001770     05  FILLER                  PIC X(05) VALUE SPACES.
001780     05  STA03-AMOUNT             PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001790 01  STA-RIGA04.
001800     05  FILLER                  PIC X(14) VALUE 'GRAND TOTAL'.
001810     05  STA04-COUNT              PIC ZZZ,ZZ9.
001820     05  FILLER                  PIC X(05) VALUE SPACES.
001830     05  STA04-AMOUNT             PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001840*----------------------------------------------------------------*
001850*                      PROCEDURE DIVISION                        *
001860*----------------------------------------------------------------*
001870 PROCEDURE DIVISION.
001880     PERFORM 100000-START.
001890     PERFORM 200000-PROCESS.
001900     PERFORM 400000-PRINT-SUMMARY.
001910     PERFORM 300000-END.
001920*
001930******************************************************************
001940*.PN 100000-START.                                               *
001950******************************************************************
001960 100000-START.
001970     SET WKS-NOT-EOF               TO TRUE.
001980     ACCEPT WKS-RUN-DATE            FROM DATE.
001990     OPEN INPUT  LNR-REQUEST-FILE.
002000     DISPLAY 'DDLNREQ OPEN STATUS - ' WKS-REQUEST-STATUS.
002010     OPEN OUTPUT LNR-APPROVAL-FILE.
002020     DISPLAY 'DDLNAPR OPEN STATUS - ' WKS-APPROVAL-STATUS-CD.
002030*
002040******************************************************************
002050*.PN 200000-PROCESS.                                             *
002060******************************************************************
002070 200000-PROCESS.
002080     PERFORM 210000-READ-REQUEST.
002090     PERFORM 220000-PROCESS-REQUEST
002100               UNTIL WKS-AT-EOF.
002110*
002120******************************************************************
002130*.PN 210000-READ-REQUEST.                                        *
002140******************************************************************
002150 210000-READ-REQUEST.
002160     READ LNR-REQUEST-FILE
002170         AT END
002180             SET WKS-AT-EOF         TO TRUE
002190         NOT AT END
002200             ADD 1                  TO CNT-READ
002210     END-READ.
002220*
002230******************************************************************
002240*.PN 220000-PROCESS-REQUEST.                                     *
002250*  CARRIES THE REQUEST THROUGH CREDIT SCORE LOOKUP, RISK SCORE   *
002260*  CALCULATION, VALUE INFLATION, APPROVAL AND OUTPUT - THEN      *
002270*  READS THE NEXT REQUEST.                                       *
002280******************************************************************
002290 220000-PROCESS-REQUEST.
002300     PERFORM 221000-MOVE-REQUEST-FIELDS.
002310     PERFORM 225000-CALL-CREDIT-SCORE.
002320     PERFORM 226000-CALL-RISK-SCORE.
002330     COMPUTE LNR03-FINAL-LOAN-VALUE ROUNDED =
002340           LNR01-REQUESTED-VALUE * 1.40.
002350     MOVE WKS-PGMNM                 TO LNR03-PROCESSOR-TYPE.
002360     PERFORM 230000-APPROVE-AND-WRITE.
002370     PERFORM 210000-READ-REQUEST.
002380*
002390******************************************************************
002400*.PN 221000-MOVE-REQUEST-FIELDS.                                 *
002410*  CARRIES THE INCOMING REQUEST FORWARD INTO THE PROCESSED       *
002420*  LOAN REQUEST WORKING RECORD.                                  *
002430******************************************************************
002440 221000-MOVE-REQUEST-FIELDS.
002450     MOVE LNR01-REQUEST-ID          TO LNR03-REQUEST-ID.
002460     MOVE LNR01-LOAN-TYPE           TO LNR03-LOAN-TYPE.
002470     MOVE LNR01-REQUESTED-VALUE     TO LNR03-REQUESTED-VALUE.
002480     MOVE LNR01-LOAN-ITEM           TO LNR03-LOAN-ITEM.
002490     MOVE LNR01-LOAN-ITEM-NAME      TO LNR03-LOAN-ITEM-NAME.
002500     MOVE LNR01-CUSTOMER-ID         TO LNR03-CUSTOMER-ID.
002510     MOVE LNR01-PARTNER-NAME        TO LNR03-PARTNER-NAME.
002520     MOVE LNR01-TIMESTAMP           TO LNR03-TIMESTAMP.
002530     MOVE LNR01-RISK-LEVEL          TO LNR03-RISK-LEVEL.
002540     MOVE LNR01-ITEM-EXISTS         TO LNR03-ITEM-EXISTS.
002550*
002560******************************************************************
002570*.PN 225000-CALL-CREDIT-SCORE.                                   *
002580*  CALLS THE CREDIT SCORE LOOKUP ROUTINE FOR THIS CUSTOMER.      *
002590******************************************************************
002600 225000-CALL-CREDIT-SCORE.
002610     MOVE LNR01-CUSTOMER-ID         TO LNRW01-CUSTOMER-ID.
002620     CALL 'LNRW01P'                 USING LNRW01-CALL-AREA.
002630     MOVE LNRW01-CREDIT-SCORE        TO LNR03-CREDIT-SCORE.
002640*
002650******************************************************************
002660*.PN 226000-CALL-RISK-SCORE.                                     *
002670*  CALLS THE RISK SCORE CALCULATION ROUTINE FOR THIS REQUEST.   *
002680******************************************************************
002690 226000-CALL-RISK-SCORE.
002700     MOVE LNR01-LOAN-TYPE            TO LNRW02-LOAN-TYPE.
002710     MOVE LNR01-REQUESTED-VALUE      TO LNRW02-REQUESTED-VALUE.
002720     MOVE LNR01-ITEM-EXISTS          TO LNRW02-ITEM-EXISTS.
002730     MOVE LNR01-RISK-LEVEL           TO LNRW02-RISK-LEVEL.
002740     CALL 'LNRW02P'                  USING LNRW02-CALL-AREA.
002750     MOVE LNRW02-CALC-RISK-SCORE     TO LNR03-CALC-RISK-SCORE.
002760*
002770******************************************************************
002780*.PN 230000-APPROVE-AND-WRITE.                                   *
002790*  COMPUTES FINAL-LOAN-RISK, CLASSIFIES THE REQUEST, WRITES THE  *
002800*  APPROVAL RESULT AND UPDATES THE CONTROL-BREAK ACCUMULATORS.   *
002810******************************************************************
002820 230000-APPROVE-AND-WRITE.
002830     COMPUTE WKS-CREDIT-FACTOR ROUNDED =
002840           1 + (LNR03-CREDIT-SCORE / 200).
002850     COMPUTE WKS-FINAL-RISK ROUNDED =
002860           LNR03-CALC-RISK-SCORE * WKS-CREDIT-FACTOR.
002870     IF WKS-FINAL-RISK GREATER THAN 100
002880         MOVE 100                    TO WKS-FINAL-RISK.
002890     MOVE LNR03-REQUEST-ID           TO LNR02-REQUEST-ID.
002900     MOVE LNR03-LOAN-TYPE            TO LNR02-LOAN-TYPE.
002910     MOVE LNR03-REQUESTED-VALUE      TO LNR02-REQUESTED-VALUE.
002920     MOVE LNR03-FINAL-LOAN-VALUE     TO LNR02-FINAL-LOAN-VALUE.
002930     MOVE LNR03-CUSTOMER-ID          TO LNR02-CUSTOMER-ID.
002940     MOVE LNR03-PARTNER-NAME         TO LNR02-PARTNER-NAME.
002950     MOVE LNR03-CREDIT-SCORE         TO LNR02-CREDIT-SCORE.
002960     MOVE LNR03-CALC-RISK-SCORE      TO LNR02-CALC-RISK-SCORE.
002970     MOVE WKS-FINAL-RISK             TO LNR02-FINAL-LOAN-RISK.
002980     MOVE LNR03-PROCESSOR-TYPE       TO LNR02-PROCESSOR-TYPE.
002990     MOVE LNR03-TIMESTAMP            TO LNR02-TIMESTAMP.
003000     IF WKS-FINAL-RISK NOT GREATER THAN 50.00
003010         MOVE 'denied'               TO LNR02-APPROVAL-STATUS
003020         MOVE 'N/A'                  TO LNR02-INTEREST-ADJUSTMENT
003030         ADD 1                       TO CNT-DENIED
003040         ADD LNR03-FINAL-LOAN-VALUE  TO TOT-VALUE-DENIED
003050     ELSE
003060     IF WKS-FINAL-RISK NOT GREATER THAN 70.00
003070         MOVE 'high_risk'            TO LNR02-APPROVAL-STATUS
003080         MOVE '25% more expensive'   TO LNR02-INTEREST-ADJUSTMENT
003090         ADD 1                       TO CNT-HIGH-RISK
003100         ADD LNR03-FINAL-LOAN-VALUE  TO TOT-VALUE-HIGH-RISK
003110     ELSE
003120         MOVE 'approved'             TO LNR02-APPROVAL-STATUS
003130         MOVE 'standard rate'        TO LNR02-INTEREST-ADJUSTMENT
003140         ADD 1                       TO CNT-APPROVED
003150         ADD LNR03-FINAL-LOAN-VALUE  TO TOT-VALUE-APPROVED.
003160     WRITE LNR-APPROVAL-REC.
003170     ADD 1                           TO CNT-WRITTEN.
003180*
003190******************************************************************
003200*.PN 400000-PRINT-SUMMARY.                                       *
003210*  END-OF-JOB CONTROL-BREAK SUMMARY BY APPROVAL-STATUS, PLUS A   *
003220*  GRAND TOTAL LINE.                                             *
003230******************************************************************
003240 400000-PRINT-SUMMARY.
003250     MOVE WKS-RUN-YY                 TO STA02-RUN-YY.
003260     MOVE WKS-RUN-MM                 TO STA02-RUN-MM.
003270     MOVE WKS-RUN-DD                 TO STA02-RUN-DD.
003280     DISPLAY STA-RIGA01.
003290     DISPLAY STA-RIGA02.
003300     MOVE 'DENIED'                   TO STA03-STATUS.
003310     MOVE CNT-DENIED                 TO STA03-COUNT.
003320     MOVE TOT-VALUE-DENIED           TO STA03-AMOUNT.
003330     DISPLAY STA-RIGA03.
003340     MOVE 'HIGH-RISK'                TO STA03-STATUS.
003350     MOVE CNT-HIGH-RISK              TO STA03-COUNT.
003360     MOVE TOT-VALUE-HIGH-RISK        TO STA03-AMOUNT.
003370     DISPLAY STA-RIGA03.
003380     MOVE 'APPROVED'                 TO STA03-STATUS.
003390     MOVE CNT-APPROVED               TO STA03-COUNT.
003400     MOVE TOT-VALUE-APPROVED         TO STA03-AMOUNT.
003410     DISPLAY STA-RIGA03.
003420     COMPUTE TOT-VALUE-GRAND =
003430           TOT-VALUE-DENIED + TOT-VALUE-HIGH-RISK
003440                            + TOT-VALUE-APPROVED.
003450     MOVE CNT-WRITTEN                TO STA04-COUNT.
003460     MOVE TOT-VALUE-GRAND            TO STA04-AMOUNT.
003470     DISPLAY STA-RIGA04.
003480*
003490******************************************************************
003500*.PN 300000-END.                                                 *
003510*  CLOSES THE FILES AND TERMINATES THE PROGRAM.                  *
003520******************************************************************
003530 300000-END.
003540     CLOSE LNR-REQUEST-FILE
003550           LNR-APPROVAL-FILE.
003560     STOP RUN.
