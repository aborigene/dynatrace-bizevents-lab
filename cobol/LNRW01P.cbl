000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LNRW01P.
000120 AUTHOR.        T K MORALES.
000130 INSTALLATION.  FIRST MERCANTILE BANCSHARES - LOAN SERVICING.
000140 DATE-WRITTEN.  03/17/89.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - LOAN ORIGINATION BATCH.
000170*----------------------------------------------------------------*
000180*   LNRW01P  -  CREDIT SCORE LOOKUP ROUTINE                      *
000190*                                                                *
000200*   CALLED ONCE PER LOAN REQUEST BY LNR0100 TO RETRIEVE THE      *
000210*   REQUESTING CUSTOMER'S CREDIT SCORE FROM THE LOAN SERVICING   *
000220*   BUREAU EXTRACT TABLE.  CUSTOMERS NOT ON THE TABLE ARE NOT    *
000230*   AN ERROR CONDITION - THEY RETURN THE SENTINEL SCORE -70 SO   *
000240*   THE CALLING PROGRAM CAN STILL RUN THE REQUEST THROUGH RISK   *
000250*   AND APPROVAL SCORING.                                        *
000260*----------------------------------------------------------------*
000270*                      MODIFICATION LOG                          *
000280*     DATE    PGMR  TICKET    DESCRIPTION                        *
000290*     ------- ----  --------  ------------------------------     *
000300*     890317  TKM   LN-0031   ORIGINAL CODING - TABLE LOOKUP OF  *
000310*                             10 PILOT CUSTOMERS, UNKNOWN ID     *
000320*                             RETURNS SENTINEL SCORE -70         *LN-0031 
000330*     900604  TKM   LN-0052   ADDED CUST-009 AND CUST-010 TO     *
000340*                             THE PILOT BUREAU EXTRACT TABLE     *LN-0052 
000350*     930822  BLH   LN-0119   SEARCH NOW USES AN INDEXED PERFORM *
000360*                             OF THE FULL TABLE - PRIOR VERSION  *
000370*                             STOPPED ONE ENTRY SHORT ON A MISS  *LN-0119 
000380*     960812  BLH   LN-0205   PARTNER-NAME NO LONGER PASSED TO   *
000390*                             THIS ROUTINE - TRIMMED CALL AREA   *LN-0205 
000400*     981130  RDW   LN-0310   Y2K REVIEW COMPLETED - NO DATE     *
000410*                             FIELDS IN THIS ROUTINE, NO CHANGE  *LN-0310 
000420*     020415  SPK   LN-0402   SWITCHED CALL AREA FROM SHARED     *
000430*                             COMMAREA TO DISCRETE LNRW01C       *
000440*                             FIELDS PER NEW LOAN RISK BATCH     *LN-0402 
000450*----------------------------------------------------------------*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-370.
000490 OBJECT-COMPUTER.  IBM-370.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540 01  WKS-PGMNM                  PIC X(08) VALUE 'LNRW01P'.
000550 01  WKS-TAB-IDX                PIC S9(03) COMP VALUE ZERO.
000560 01  WKS-TAB-IDX-ALT REDEFINES WKS-TAB-IDX
000570                                PIC X(02).
000580 01  WKS-FOUND-SW               PIC X(01) VALUE 'N'.
000590     88  WKS-FOUND                  VALUE 'Y'.
000600     88  WKS-NOT-FOUND              VALUE 'N'.
000610 01  WKS-FOUND-SW-ALT REDEFINES WKS-FOUND-SW
000620                                PIC 9(01).
000630 01  WKS-SENTINEL-SCORE          PIC S9(5) COMP-3 VALUE -70.
000640 01  WKS-SENTINEL-ALT REDEFINES WKS-SENTINEL-SCORE
000650                                PIC X(03).
000660*----------------------------------------------------------------*
000670*   BUREAU EXTRACT PILOT TABLE - 10 ENTRIES, LOADED BY VALUE AT  *
000680*   COMPILE TIME AND ADDRESSED AS AN OCCURS TABLE BELOW.         *
000690*----------------------------------------------------------------*
000700 01  W01-TAB-CUSTOMER-DATI.
000710     05  FILLER.
000720         10  FILLER             PIC X(10) VALUE 'CUST-001'.
000730         10  FILLER             PIC S9(5) VALUE +750.
000740     05  FILLER.
000750         10  FILLER             PIC X(10) VALUE 'CUST-002'.
000760         10  FILLER             PIC S9(5) VALUE +680.
000770     05  FILLER.
000780         10  FILLER             PIC X(10) VALUE 'CUST-003'.
000790         10  FILLER             PIC S9(5) VALUE +720.
000800     05  FILLER.
000810         10  FILLER             PIC X(10) VALUE 'CUST-004'.
000820         10  FILLER             PIC S9(5) VALUE +650.
000830     05  FILLER.
000840         10  FILLER             PIC X(10) VALUE 'CUST-005'.
000850         10  FILLER             PIC S9(5) VALUE +800.
000860     05  FILLER.
000870         10  FILLER             PIC X(10) VALUE 'CUST-006'.
000880         10  FILLER             PIC S9(5) VALUE +590.
000890     05  FILLER.
000900         10  FILLER             PIC X(10) VALUE 'CUST-007'.
000910         10  FILLER             PIC S9(5) VALUE +710.
000920     05  FILLER.
000930         10  FILLER             PIC X(10) VALUE 'CUST-008'.
000940         10  FILLER             PIC S9(5) VALUE +670.
000950     05  FILLER.
000960         10  FILLER             PIC X(10) VALUE 'CUST-009'.
000970         10  FILLER             PIC S9(5) VALUE +780.
000980     05  FILLER.
000990         10  FILLER             PIC X(10) VALUE 'CUST-010'.
001000         10  FILLER             PIC S9(5) VALUE +620.
001010 01  W01-TAB-CUSTOMER REDEFINES W01-TAB-CUSTOMER-DATI.
001020     05  W01-CUSTOMER-ENTRY OCCURS 10 TIMES
001030                            INDEXED BY W01-IDX.
001040         10  W01-CUSTOMER-ID     PIC X(10).
001050         10  W01-CUSTOMER-SCORE  PIC S9(5).
001060 LINKAGE SECTION.
001070     COPY LNRW01C.
001080*----------------------------------------------------------------*
001090*                      PROCEDURE DIVISION                        *
001100*----------------------------------------------------------------*
001110 PROCEDURE DIVISION USING LNRW01-CALL-AREA.
001120 0000-MAIN-LOOKUP-PARA.
001130     PERFORM A0000-HOUSE-KEEPING       THRU A0000-EXIT.
001140     PERFORM A0010-SEARCH-TABLE        THRU A0010-EXIT.
001150     IF WKS-NOT-FOUND
001160         PERFORM A0020-SET-SENTINEL    THRU A0020-EXIT.
001170     GOBACK.
001180 0000-EXIT.
001190     EXIT.
001200******************************************************************
001210**  INITIAL HOUSEKEEPING                                       **
001220******************************************************************
001230 A0000-HOUSE-KEEPING.
001240     SET WKS-NOT-FOUND              TO TRUE.
001250     MOVE ZERO                      TO LNRW01-CREDIT-SCORE.
001260 A0000-EXIT.
001270     EXIT.
001280******************************************************************
001290**  SEARCH THE BUREAU EXTRACT TABLE FOR THE CALLER'S CUSTOMER   **
001300******************************************************************
001310 A0010-SEARCH-TABLE.
001320     PERFORM A0011-TEST-ONE-ENTRY      THRU A0011-EXIT
001330               VARYING W01-IDX FROM 1 BY 1
001340               UNTIL W01-IDX GREATER THAN 10
001350                  OR WKS-FOUND.
001360 A0010-EXIT.
001370     EXIT.
001380******************************************************************
001390**  TEST ONE TABLE ENTRY AGAINST THE CALLER'S CUSTOMER-ID       **
001400******************************************************************
001410 A0011-TEST-ONE-ENTRY.
001420     IF W01-CUSTOMER-ID (W01-IDX) EQUAL LNRW01-CUSTOMER-ID
001430         SET WKS-FOUND                TO TRUE
001440         MOVE W01-CUSTOMER-SCORE (W01-IDX)
001450                           TO LNRW01-CREDIT-SCORE.
001460 A0011-EXIT.
001470     EXIT.
001480******************************************************************
001490**  CUSTOMER NOT ON THE BUREAU EXTRACT - RETURN THE SENTINEL    **
001500******************************************************************
001510 A0020-SET-SENTINEL.
001520     MOVE WKS-SENTINEL-SCORE        TO LNRW01-CREDIT-SCORE.
001530 A0020-EXIT.
001540     EXIT.
