000100******************************************************************
000110*                                                                *
000120*   LNR03WC  -  PROCESSED LOAN REQUEST WORKING RECORD           *
000130*               (OUTPUT OF THE RISK/CREDIT STAGE, INPUT TO       *
000140*                THE APPROVAL STAGE - NOT A FILE, WORKING        *
000150*                STORAGE ONLY)                                   *
000160******************************************************************
000170*     DATE    PGMR  TICKET    DESCRIPTION                       *
000180*     ------- ----  --------  ------------------------------    *
000190*     890317  TKM   LN-0031   ORIGINAL LAYOUT                    *
000200*     960812  RDW   LN-0205   ADDED PROCESSOR-TYPE FOR AUDIT     *
000210******************************************************************
000220 01  LNR-PROCESSED-REC.
000230     05  LNR03-REQUEST-ID             PIC X(20).
000240     05  LNR03-LOAN-TYPE              PIC X(10).
000250     05  LNR03-REQUESTED-VALUE        PIC 9(9)V99.
000260     05  LNR03-FINAL-LOAN-VALUE       PIC 9(9)V99.
000270     05  LNR03-LOAN-ITEM              PIC X(10).
000280     05  LNR03-LOAN-ITEM-NAME         PIC X(30).
000290     05  LNR03-CUSTOMER-ID            PIC X(10).
000300     05  LNR03-PARTNER-NAME           PIC X(30).
000310     05  LNR03-TIMESTAMP              PIC X(25).
000320     05  LNR03-RISK-LEVEL             PIC X(10).
000330     05  LNR03-ITEM-EXISTS            PIC X(01).
000340     05  LNR03-CREDIT-SCORE           PIC S9(5).
000350     05  LNR03-CALC-RISK-SCORE        PIC 9(3)V99.
000360     05  LNR03-PROCESSOR-TYPE         PIC X(10).
000370     05  FILLER                       PIC X(05).
