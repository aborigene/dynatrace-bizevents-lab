000100******************************************************************
000110*                                                                *
000120*   LNR01RC  -  LOAN REQUEST RECORD LAYOUT                      *
000130*               (LOAN-REQUEST-FILE, INPUT TO THE RISK BATCH)    *
000140*                                                                *
000150*   RETAIL LENDING / LOAN ORIGINATION RISK BATCH                *
000160******************************************************************
000170*     DATE    PGMR  TICKET    DESCRIPTION                       *
000180*     ------- ----  --------  ------------------------------    *
000190*     881102  TKM   LN-0014   ORIGINAL LAYOUT                    *
000200*     890317  TKM   LN-0031   ADDED ITEM-EXISTS COLLATERAL FLAG  *
000210*     960812  RDW   LN-0205   WIDENED PARTNER-NAME TO 30 BYTES   *
000220******************************************************************
000230 01  LNR-REQUEST-REC.
000240     05  LNR01-REQUEST-ID            PIC X(20).
000250     05  LNR01-LOAN-TYPE              PIC X(10).
000260     05  LNR01-REQUESTED-VALUE        PIC 9(9)V99.
000270     05  LNR01-LOAN-ITEM              PIC X(10).
000280     05  LNR01-LOAN-ITEM-NAME         PIC X(30).
000290     05  LNR01-CUSTOMER-ID            PIC X(10).
000300     05  LNR01-PARTNER-NAME           PIC X(30).
000310     05  LNR01-TIMESTAMP              PIC X(25).
000320     05  LNR01-RISK-LEVEL             PIC X(10).
000330     05  LNR01-ITEM-EXISTS            PIC X(01).
000340         88  LNR01-ITEM-EXISTS-YES        VALUE 'Y'.
000350         88  LNR01-ITEM-EXISTS-NO         VALUE 'N'.
000360     05  FILLER                       PIC X(05).
