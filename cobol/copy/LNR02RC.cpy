000100******************************************************************
000110*                                                                *
000120*   LNR02RC  -  APPROVAL RESULT RECORD LAYOUT                  *
000130*               (APPROVAL-RESULT-FILE, FINAL BATCH OUTPUT)      *
000140*                                                                *
000150*   RETAIL LENDING / LOAN ORIGINATION RISK BATCH                *
000160******************************************************************
000170*     DATE    PGMR  TICKET    DESCRIPTION                       *
000180*     ------- ----  --------  ------------------------------    *
000190*     890317  TKM   LN-0031   ORIGINAL LAYOUT                    *
000200*     960812  RDW   LN-0205   ADDED INTEREST-ADJUSTMENT TEXT     *
000210******************************************************************
000220 01  LNR-APPROVAL-REC.
000230     05  LNR02-REQUEST-ID             PIC X(20).
000240     05  LNR02-LOAN-TYPE              PIC X(10).
000250     05  LNR02-REQUESTED-VALUE        PIC 9(9)V99.
000260     05  LNR02-FINAL-LOAN-VALUE       PIC 9(9)V99.
000270     05  LNR02-CUSTOMER-ID            PIC X(10).
000280     05  LNR02-PARTNER-NAME           PIC X(30).
000290     05  LNR02-CREDIT-SCORE           PIC S9(5).
000300     05  LNR02-CALC-RISK-SCORE        PIC 9(3)V99.
000310     05  LNR02-FINAL-LOAN-RISK        PIC 9(3)V99.
000320     05  LNR02-APPROVAL-STATUS        PIC X(10).
000330         88  LNR02-STATUS-DENIED          VALUE 'denied'.
000340         88  LNR02-STATUS-HIGH-RISK       VALUE 'high_risk'.
000350         88  LNR02-STATUS-APPROVED        VALUE 'approved'.
000360     05  LNR02-INTEREST-ADJUSTMENT    PIC X(25).
000370     05  LNR02-PROCESSOR-TYPE         PIC X(10).
000380     05  LNR02-TIMESTAMP              PIC X(25).
000390     05  FILLER                       PIC X(05).
