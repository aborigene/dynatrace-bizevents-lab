000100******************************************************************
000110*                                                                *
000120*   LNRW02C  -  CALL AREA FOR LNRW02P (RISK SCORE CALCULATION)   *
000130*                                                                *
000140******************************************************************
000150*     DATE    PGMR  TICKET    DESCRIPTION                       *
000160*     ------- ----  --------  ------------------------------    *
000170*     890317  TKM   LN-0031   ORIGINAL LAYOUT                    *
000180*     940109  BL    LN-0138   ADDED ITEM-EXISTS / RISK-LEVEL     *
000190******************************************************************
000200 01  LNRW02-CALL-AREA.
000210     05  LNRW02-LOAN-TYPE             PIC X(10).
000220     05  LNRW02-REQUESTED-VALUE       PIC 9(9)V99.
000230     05  LNRW02-ITEM-EXISTS           PIC X(01).
000240     05  LNRW02-RISK-LEVEL            PIC X(10).
000250     05  LNRW02-CALC-RISK-SCORE       PIC 9(3)V99.
000260     05  FILLER                       PIC X(05).
