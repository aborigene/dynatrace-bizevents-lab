000100******************************************************************
000110*                                                                *
000120*   LNRW01C  -  CALL AREA FOR LNRW01P (CREDIT SCORE LOOKUP)      *
000130*                                                                *
000140******************************************************************
000150*     DATE    PGMR  TICKET    DESCRIPTION                       *
000160*     ------- ----  --------  ------------------------------    *
000170*     890317  TKM   LN-0031   ORIGINAL LAYOUT                    *
000180******************************************************************
000190 01  LNRW01-CALL-AREA.
000200     05  LNRW01-CUSTOMER-ID           PIC X(10).
000210     05  LNRW01-CREDIT-SCORE          PIC S9(5).
000220     05  FILLER                       PIC X(05).
