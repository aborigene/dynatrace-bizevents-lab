000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LNRW02P.
000120 AUTHOR.        T K MORALES.
000130 INSTALLATION.  FIRST MERCANTILE BANCSHARES - LOAN SERVICING.
000140 DATE-WRITTEN.  03/24/89.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - LOAN ORIGINATION BATCH.
000170*----------------------------------------------------------------*
000180*   LNRW02P  -  LOAN RISK SCORE CALCULATION ROUTINE              *
000190*                                                                *
000200*   CALLED ONCE PER LOAN REQUEST BY LNR0100 TO PRODUCE A 0-100   *
000210*   RISK SCORE FROM THE LOAN TYPE, REQUESTED VALUE, COLLATERAL   *
000220*   EXISTENCE FLAG AND THE PARTNER'S RISK-LEVEL FLAG.  PURE      *
000230*   CALCULATION - NO FILE OR TABLE I/O OTHER THAN THE SMALL      *
000240*   LOAN-TYPE RANGE TABLE BUILT INTO THIS ROUTINE.               *
000250*----------------------------------------------------------------*
000260*                      MODIFICATION LOG                          *
000270*     DATE    PGMR  TICKET    DESCRIPTION                        *
000280*     ------- ----  --------  ------------------------------     *
000290*     890324  TKM   LN-0032   ORIGINAL CODING - PERSONAL, REAL   *
000300*                             ESTATE AND VEHICLE RANGES, NO      *
000310*                             COLLATERAL OR RISK-LEVEL RULES YET *LN-0032 
000320*     890601  TKM   LN-0040   ADDED COLLATERAL ADJUSTMENT FOR    *
000330*                             REAL ESTATE AND VEHICLE LOANS      *LN-0040 
000340*     891015  BLH   LN-0058   ADDED HIGH-RISK PARTNER PENALTY    *LN-0058 
000350*     930822  BLH   LN-0119   SCORE NOW CLAMPED TO 0-100 BEFORE  *
000360*                             RETURN - PRIOR VERSION COULD HAND  *
000370*                             BACK A NEGATIVE SCORE ON SOME      *
000380*                             HIGH-RISK VEHICLE LOANS            *LN-0119 
000390*     981130  RDW   LN-0310   Y2K REVIEW COMPLETED - NO DATE     *
000400*                             FIELDS IN THIS ROUTINE, NO CHANGE  *LN-0310 
000410*     020415  SPK   LN-0402   SWITCHED CALL AREA FROM SHARED     *
000420*                             COMMAREA TO DISCRETE LNRW02C       *
000430*                             FIELDS PER NEW LOAN RISK BATCH     *LN-0402 
000440*----------------------------------------------------------------*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-370.
000480 OBJECT-COMPUTER.  IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530 01  WKS-PGMNM                   PIC X(08) VALUE 'LNRW02P'.
000540 01  WKS-TAB-IDX                 PIC S9(03) COMP VALUE ZERO.
000550 01  WKS-TAB-IDX-ALT REDEFINES WKS-TAB-IDX
000560                                 PIC X(02).
000570 01  WKS-TYPE-SW                 PIC X(01) VALUE 'N'.
000580     88  WKS-TYPE-FOUND              VALUE 'Y'.
000590     88  WKS-TYPE-NOT-FOUND          VALUE 'N'.
000600 01  WKS-REJECT-SW                PIC X(01) VALUE 'N'.
000610     88  WKS-REJECTED                VALUE 'Y'.
000620     88  WKS-NOT-REJECTED            VALUE 'N'.
000630 01  WKS-MIN-VALUE                PIC 9(9) VALUE ZERO.
000640 01  WKS-MAX-VALUE                PIC 9(9) VALUE ZERO.
000650 01  WKS-VALUE-POSITION           PIC 9V9(4) VALUE ZERO.
000660 01  WKS-WORK-SCORE                PIC S9(3)V99 VALUE ZERO.
000670 01  WKS-WORK-SCORE-ALT REDEFINES WKS-WORK-SCORE
000680                                 PIC X(05).
000690*----------------------------------------------------------------*
000700*   LOAN-TYPE RANGE TABLE - 3 ENTRIES, LOADED BY VALUE AT        *
000710*   COMPILE TIME AND ADDRESSED AS AN OCCURS TABLE BELOW.         *
000720*----------------------------------------------------------------*
000730 01  W02-TAB-RANGE-DATI.
000740     05  FILLER.
000750         10  FILLER             PIC X(10) VALUE 'personal'.
000760         10  FILLER             PIC 9(9)  VALUE 100.
000770         10  FILLER             PIC 9(9)  VALUE 10000.
000780     05  FILLER.
000790         10  FILLER             PIC X(10) VALUE 'real_state'.
000800         10  FILLER             PIC 9(9)  VALUE 300000.
000810         10  FILLER             PIC 9(9)  VALUE 3000000.
000820     05  FILLER.
000830         10  FILLER             PIC X(10) VALUE 'vehicle'.
000840         10  FILLER             PIC 9(9)  VALUE 20000.
000850         10  FILLER             PIC 9(9)  VALUE 200000.
000860 01  W02-TAB-RANGE REDEFINES W02-TAB-RANGE-DATI.
000870     05  W02-RANGE-ENTRY OCCURS 3 TIMES
000880                           INDEXED BY W02-IDX.
000890         10  W02-RANGE-TYPE    PIC X(10).
000900         10  W02-RANGE-MIN     PIC 9(9).
000910         10  W02-RANGE-MAX     PIC 9(9).
000920 LINKAGE SECTION.
000930     COPY LNRW02C.
000940*----------------------------------------------------------------*
000950*                      PROCEDURE DIVISION                        *
000960*----------------------------------------------------------------*
000970 PROCEDURE DIVISION USING LNRW02-CALL-AREA.
000980 0000-MAIN-CALC-PARA.
000990     PERFORM A0000-HOUSE-KEEPING       THRU A0000-EXIT.
001000     PERFORM A0010-SEARCH-RANGE       THRU A0010-EXIT.
001010     IF WKS-TYPE-FOUND
001020         PERFORM A0020-CHECK-RANGE     THRU A0020-EXIT.
001030     IF WKS-TYPE-FOUND AND WKS-NOT-REJECTED
001040         PERFORM A0030-CALC-POSITION   THRU A0030-EXIT
001050         PERFORM A0040-ADJUST-COLLATERAL
001060                                       THRU A0040-EXIT
001070         PERFORM A0050-ADJUST-RISK-LEVEL
001080                                       THRU A0050-EXIT
001090         PERFORM A0060-CLAMP-SCORE     THRU A0060-EXIT.
001100     GOBACK.
001110 0000-EXIT.
001120     EXIT.
001130******************************************************************
001140**  INITIAL HOUSEKEEPING                                       **
001150******************************************************************
001160 A0000-HOUSE-KEEPING.
001170     SET WKS-TYPE-NOT-FOUND         TO TRUE.
001180     SET WKS-NOT-REJECTED           TO TRUE.
001190     MOVE ZERO                      TO WKS-WORK-SCORE.
001200     MOVE ZERO                      TO LNRW02-CALC-RISK-SCORE.
001210 A0000-EXIT.
001220     EXIT.
001230******************************************************************
001240**  LOOK UP MIN/MAX FOR THE REQUEST'S LOAN-TYPE                 **
001250******************************************************************
001260 A0010-SEARCH-RANGE.
001270     PERFORM A0011-TEST-ONE-RANGE     THRU A0011-EXIT
001280               VARYING W02-IDX FROM 1 BY 1
001290               UNTIL W02-IDX GREATER THAN 3
001300                  OR WKS-TYPE-FOUND.
001310 A0010-EXIT.
001320     EXIT.
001330******************************************************************
001340**  TEST ONE RANGE TABLE ENTRY AGAINST THE REQUEST'S LOAN-TYPE  **
001350******************************************************************
001360 A0011-TEST-ONE-RANGE.
001370     IF W02-RANGE-TYPE (W02-IDX) EQUAL LNRW02-LOAN-TYPE
001380         SET WKS-TYPE-FOUND            TO TRUE
001390         MOVE W02-RANGE-MIN (W02-IDX) TO WKS-MIN-VALUE
001400         MOVE W02-RANGE-MAX (W02-IDX) TO WKS-MAX-VALUE.
001410 A0011-EXIT.
001420     EXIT.
001430******************************************************************
001440**  REJECT THE REQUEST IF THE VALUE FALLS OUTSIDE THE RANGE     **
001450******************************************************************
001460 A0020-CHECK-RANGE.
001470     IF LNRW02-REQUESTED-VALUE LESS THAN WKS-MIN-VALUE
001480     OR LNRW02-REQUESTED-VALUE GREATER THAN WKS-MAX-VALUE
001490         SET WKS-REJECTED              TO TRUE.
001500 A0020-EXIT.
001510     EXIT.
001520******************************************************************
001530**  VALUE POSITION WITHIN THE RANGE AND INITIAL SCORE TIER      **
001540******************************************************************
001550 A0030-CALC-POSITION.
001560     COMPUTE WKS-VALUE-POSITION ROUNDED =
001570           (LNRW02-REQUESTED-VALUE - WKS-MIN-VALUE) /
001580           (WKS-MAX-VALUE - WKS-MIN-VALUE).
001590     IF WKS-VALUE-POSITION NOT GREATER THAN 0.30
001600         MOVE 70                       TO WKS-WORK-SCORE
001610     ELSE
001620         IF WKS-VALUE-POSITION NOT GREATER THAN 0.60
001630             MOVE 50                   TO WKS-WORK-SCORE
001640         ELSE
001650             MOVE 20                   TO WKS-WORK-SCORE.
001660 A0030-EXIT.
001670     EXIT.
001680******************************************************************
001690**  COLLATERAL ADJUSTMENT - REAL ESTATE AND VEHICLE LOANS ONLY  **
001700******************************************************************
001710 A0040-ADJUST-COLLATERAL.
001720     IF LNRW02-LOAN-TYPE EQUAL 'real_state'
001730     OR LNRW02-LOAN-TYPE EQUAL 'vehicle'
001740         IF LNRW02-ITEM-EXISTS EQUAL 'Y'
001750             COMPUTE WKS-WORK-SCORE ROUNDED =
001760                   WKS-WORK-SCORE * 1.20
001770         ELSE
001780         IF LNRW02-ITEM-EXISTS EQUAL 'N'
001790             COMPUTE WKS-WORK-SCORE ROUNDED =
001800                   WKS-WORK-SCORE * 0.65.
001810 A0040-EXIT.
001820     EXIT.
001830******************************************************************
001840**  HIGH-RISK PARTNER PENALTY - APPLIES TO EVERY LOAN TYPE      **
001850******************************************************************
001860 A0050-ADJUST-RISK-LEVEL.
001870     IF LNRW02-RISK-LEVEL EQUAL 'high_risk'
001880         COMPUTE WKS-WORK-SCORE ROUNDED =
001890               WKS-WORK-SCORE * 0.85.
001900 A0050-EXIT.
001910     EXIT.
001920******************************************************************
001930**  CLAMP THE FINAL SCORE TO THE 0-100 RANGE AND RETURN IT      **
001940******************************************************************
001950 A0060-CLAMP-SCORE.
001960     IF WKS-WORK-SCORE LESS THAN ZERO
001970         MOVE ZERO                     TO WKS-WORK-SCORE.
001980     IF WKS-WORK-SCORE GREATER THAN 100
001990         MOVE 100                      TO WKS-WORK-SCORE.
002000     MOVE WKS-WORK-SCORE                TO LNRW02-CALC-RISK-SCORE.
002010 A0060-EXIT.
002020     EXIT.
